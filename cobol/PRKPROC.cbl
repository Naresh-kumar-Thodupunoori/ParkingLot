000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PRKPROC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/88.
000600 DATE-COMPILED. 03/14/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*    PRKPROC  -  SMART LOT DAILY PARKING AND BILLING RUN
001100*
001200*    READS THE SLOT CONFIGURATION FILE TO BUILD THE IN-MEMORY LOT
001300*    LAYOUT, THEN READS THE PARKING TRANSACTION FILE ONE COMPLETED
001400*    STAY AT A TIME -- ALLOCATING THE NEAREST FITTING SLOT, PRICING
001500*    THE STAY BY CALLING PRKCOST, AND WRITING ONE BILL RECORD PER
001600*    TRANSACTION READ (PARKED, REJECTED OR DUPLICATE).  AT END OF
001700*    FILE IT PRINTS THE DAILY CONTROL REPORT.
001800******************************************************************
001900*    CHANGE LOG
002000*    03/14/88  JRS  ORIGINAL PROGRAM, LOT HAD 3 FLOORS AT GO-LIVE
002100*    01/30/99  JRS  Y2K -- WS-DATE REVIEWED, HDR-YY PRINTS 2-DIGIT
002200*                   YEAR ONLY, NO WINDOWING REQUIRED FOR THIS RPT
002300*    04/02/09  DLM  OCCUPANCY REPORT NOW PAGINATES -- LOT HAD GROWN
002400*                   PAST ONE PAGE OF FLOOR LINES (TICKET PK-070)
002500*    07/08/11  JRS  ADDED DUPLICATE-VEHICLE CHECK AND BILL-STATUS
002600*                   D SO A SECOND ENTRY DOES NOT DOUBLE A STAY
002700*                   (REQUEST PK-076)
002800*    09/17/12  JRS  RAISED SLOT TABLE TO 500 SLOTS FOR THE GARAGE
002900*                   B EXPANSION (REQUEST PK-118), SEE PRKSLOT
003000*    05/19/16  DLM  ADDED DYNAMIC PRICING CODE PATH -- PRKPROC
003100*                   NOW PASSES ENTRY HOUR AND SLOT TYPE TO PRKCOST
003200*                   SO THE PEAK-HOUR SURCHARGE CAN BE APPLIED
003250*    02/11/19  RKP  REVENUE ROLL-UP AND THE SLOT-SIZE LOOKUP NOW GO
003260*                   THROUGH VEHICLE-TYPE-INDEXED TABLES (SEE 175-
003270*                   SET-VEHICLE-IDX) INSTEAD OF NESTED IFS ON THE
003280*                   VEHICLE-TYPE CODE, TO MATCH PRKCOST'S RATE-TABLE
003290*                   LOOKUP (REQUEST PK-151)
003292*    02/11/19  RKP  150-CHECK-DUPLICATE-RTN NOW TESTS THE NEW RUN-
003294*                   LONG PRK-SEEN-TABLE INSTEAD OF PRK-ACTIVE-TABLE --
003296*                   AUDIT FOUND THE DUPLICATE CHECK WAS NEVER FIRING
003298*                   SINCE ACTIVE-TABLE IS EMPTIED IN THE SAME PASS IT
003299*                   IS FILLED (PK-152), SEE PRKTRAN
003302*    02/11/19  RKP  050-LOAD-SLOT-TABLE NOW ROLLS UP SLOT COUNTS BY
003304*                   TYPE INTO PRK-TYPE-TOTALS-AREA, NOT JUST BY
003306*                   FLOOR, PER FACILITIES' REQUEST (PK-153), SEE
003308*                   PRKSLOT
003310******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS NEXT-PAGE.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYSOUT
004500     ASSIGN TO UT-S-SYSOUT
004600       ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT SLOTCFG
004900     ASSIGN TO UT-S-SLOTCFG
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS IFCODE.
005200
005300     SELECT PARKTRAN
005400     ASSIGN TO UT-S-PARKTRN
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS PFCODE.
005700
005800     SELECT BILLOUT
005900     ASSIGN TO UT-S-BILLOUT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300     SELECT SUMMARY
006400     ASSIGN TO UT-S-SUMMRY
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS SFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(130).
007700
007800****** THIS FILE IS BUILT ONCE A DAY BY THE FACILITIES OFFICE AND
007900****** DESCRIBES EVERY PHYSICAL SLOT IN THE LOT, FLOOR BY FLOOR.
008000****** THE LOT LAYOUT IS RELOADED FROM THIS FILE EVERY RUN -- THIS
008100****** SHOP KEEPS NO VSAM OR DB2 SLOT MASTER.
008200 FD  SLOTCFG
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 16 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SLOTCFG-REC.
008800 01  SLOTCFG-REC  PIC X(16).
008900
009000****** ONE RECORD PER COMPLETED VEHICLE STAY, IN ENTRY ORDER.
009100****** OUT-OF-SEQUENCE OR SHORT RECORDS ARE NOT EXPECTED -- THIS
009200****** IS A CLEAN FEED FROM THE GATE CONTROLLERS, NOT A RAW EDIT.
009300 FD  PARKTRAN
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 32 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS PARKTRAN-REC.
009900 01  PARKTRAN-REC  PIC X(32).
010000
010100 FD  BILLOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 40 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS BILLOUT-REC.
010700 01  BILLOUT-REC  PIC X(40).
010800
010900 FD  SUMMARY
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 80 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS SUMMARY-REC.
011500 01  SUMMARY-REC  PIC X(80).
011600
011700** QSAM FILES
011800 WORKING-STORAGE SECTION.
011900
012000 01  FILE-STATUS-CODES.
012100     05  IFCODE                  PIC X(2) VALUE SPACES.
012200         88 SLOTCFG-AT-END   VALUE "10".
012300     05  PFCODE                  PIC X(2) VALUE SPACES.
012400         88 PARKTRAN-AT-END  VALUE "10".
012500     05  OFCODE                  PIC X(2) VALUE SPACES.
012600         88 CODE-WRITE       VALUE SPACES.
012700     05  SFCODE                  PIC X(2) VALUE SPACES.
012800         88 SUMMARY-CODE-WRITE VALUE SPACES.
012850     05  FILLER                  PIC X(2) VALUE SPACES.
012900
013000 COPY PRKSLOT.
013100** QSAM FILE
013200
013300 COPY PRKTRAN.
013400** QSAM FILE
013500
013600 COPY PRKBILL.
013700
013800 01  WS-HDR-REC.
013900     05  FILLER                  PIC X(1) VALUE " ".
014000     05  HDR-DATE.
014100         10  HDR-MM              PIC 9(2).
014200         10  FILLER              PIC X(1) VALUE "/".
014300         10  HDR-DD              PIC 9(2).
014400         10  FILLER              PIC X(1) VALUE "/".
014500         10  HDR-YY              PIC 9(2).
014600     05  FILLER                  PIC X(7) VALUE SPACES.
014700     05  FILLER                  PIC X(40) VALUE
014800         "SMART PARKING LOT - DAILY CONTROL REPORT".
014900     05  FILLER                  PIC X(5) VALUE SPACES.
015000     05  FILLER                  PIC X(5) VALUE "PAGE ".
015100     05  PAGE-NBR-O              PIC ZZ9.
015200     05  FILLER                  PIC X(11) VALUE SPACES.
015300
015400 01  WS-BLANK-LINE.
015500     05  FILLER                  PIC X(80) VALUE SPACES.
015600
015700 01  WS-COUNT-LINE.
015800     05  FILLER                  PIC X(5) VALUE SPACES.
015900     05  CNT-LABEL-O             PIC X(30).
016000     05  CNT-VALUE-O             PIC ZZZ,ZZ9.
016100     05  FILLER                  PIC X(38) VALUE SPACES.
016200
016300 01  WS-REVENUE-LINE.
016400     05  FILLER                  PIC X(5) VALUE SPACES.
016500     05  REV-LABEL-O             PIC X(15).
016600     05  FILLER                  PIC X(5) VALUE SPACES.
016700     05  REV-AMOUNT-O            PIC ZZZ,ZZ9.99.
016800     05  FILLER                  PIC X(45) VALUE SPACES.
016900
017000 01  WS-OCCUPANCY-LINE.
017100     05  FILLER                  PIC X(5) VALUE SPACES.
017200     05  FILLER                  PIC X(7) VALUE "FLOOR ".
017300     05  OCC-FLOOR-NO-O          PIC Z9.
017400     05  FILLER                  PIC X(6) VALUE SPACES.
017500     05  FILLER                  PIC X(14) VALUE "TOTAL SLOTS:".
017600     05  OCC-TOTAL-O             PIC ZZ9.
017700     05  FILLER                  PIC X(6) VALUE SPACES.
017800     05  FILLER                  PIC X(8) VALUE "PARKED:".
017900     05  OCC-PARKED-O            PIC ZZ9.
018000     05  FILLER                  PIC X(26) VALUE SPACES.
018100
018200 01  WS-OCCUPANCY-RATE-LINE.
018300     05  FILLER                  PIC X(5) VALUE SPACES.
018400     05  FILLER                  PIC X(30) VALUE
018500         "OVERALL OCCUPANCY RATE:".
018600     05  OCC-RATE-O              PIC ZZ9.9.
018700     05  FILLER                  PIC X(1) VALUE "%".
018800     05  FILLER                  PIC X(39) VALUE SPACES.
018900
019000 01  PRC-CALC-REC.
019100     05  PRC-PRICING-CODE        PIC X(1).
019200         88 PRC-PER-HOUR     VALUE "H".
019300         88 PRC-DYNAMIC      VALUE "D".
019400     05  PRC-VEHICLE-TYPE        PIC X(1).
019500     05  PRC-NEEDS-CHARGING      PIC X(1).
019600     05  PRC-SLOT-TYPE           PIC X(1).
019700     05  PRC-ENTRY-HOUR          PIC 9(2).
019800     05  PRC-BILLABLE-HOURS      PIC 9(4) COMP.
019900     05  PRC-COMPUTED-AMOUNT     PIC S9(7)V99.
019950     05  FILLER                  PIC X(3).
020000
020100 01  CALC-CALL-RET-CODE          PIC 9(4) COMP VALUE ZERO.
020200
020300 01  COUNTERS-AND-ACCUMULATORS.
020400     05 TRANS-READ               PIC S9(7) COMP VALUE ZERO.
020500     05 VEHICLES-PARKED          PIC S9(7) COMP VALUE ZERO.
020600     05 VEHICLES-REJECTED        PIC S9(7) COMP VALUE ZERO.
020700     05 VEHICLES-DUPLICATE       PIC S9(7) COMP VALUE ZERO.
020750*    REVENUE-BY-TYPE-TAB LETS 350-RELEASE-SLOT-RTN ROLL UP THE STAY
020760*    AMOUNT BY A SINGLE VEHICLE-TYPE INDEX INSTEAD OF A NESTED-IF
020770*    CHAIN, WHILE 820-PRINT-REVENUE-RTN STILL PRINTS EACH NAMED
020780*    FIELD ON ITS OWN LINE.
020800     05 REVENUE-BY-TYPE.
020810         10 REVENUE-BIKE         PIC S9(7)V99 COMP-3 VALUE ZERO.
020820         10 REVENUE-CAR          PIC S9(7)V99 COMP-3 VALUE ZERO.
020830         10 REVENUE-AUTO         PIC S9(7)V99 COMP-3 VALUE ZERO.
020840         10 REVENUE-BUS          PIC S9(7)V99 COMP-3 VALUE ZERO.
020850     05 REVENUE-BY-TYPE-TAB REDEFINES REVENUE-BY-TYPE.
020860         10 REVENUE-TAB          PIC S9(7)V99 COMP-3 OCCURS 4 TIMES.
021200     05 TOTAL-REVENUE            PIC S9(7)V99 COMP-3 VALUE ZERO.
021300     05 TOTAL-SLOTS-IN-LOT       PIC S9(5) COMP VALUE ZERO.
021400     05 WS-PAGES                 PIC 9(3) COMP VALUE 1.
021500     05 WS-LINES                 PIC 9(3) COMP VALUE 0.
021600     05 BEST-SLOT-IDX            PIC S9(4) COMP VALUE ZERO.
021700     05 BEST-DISTANCE            PIC S9(7) COMP VALUE ZERO.
021800     05 WS-CANDIDATE-DISTANCE    PIC S9(7) COMP VALUE ZERO.
021900     05 WS-FLOOR-DIFF            PIC S9(3) COMP VALUE ZERO.
022000     05 WS-VEHICLE-SIZE-UNITS    PIC 9(1) COMP-3 VALUE ZERO.
022050     05 WS-VEHICLE-TYPE-IDX      PIC 9 COMP VALUE ZERO.
022100     05 WS-FLOOR-DISPLAY-NO      PIC 99 COMP VALUE ZERO.
022200     05 WS-OCC-RATE              PIC 999V9 COMP-3 VALUE ZERO.
022300     05 WS-DATE                  PIC 9(6) VALUE ZERO.
022320*    BROKEN-DOWN VIEW OF THE ACCEPT-FROM-DATE YYMMDD PICTURE SO
022330*    700-WRITE-PAGE-HDR CAN MOVE NAMED FIELDS INTO THE REPORT
022340*    HEADER INSTEAD OF REFERENCE-MODIFYING WS-DATE THREE TIMES.
022360     05 WS-DATE-BROKEN-DOWN REDEFINES WS-DATE.
022370         10 WS-DATE-YY           PIC 9(2).
022380         10 WS-DATE-MM           PIC 9(2).
022390         10 WS-DATE-DD           PIC 9(2).
022395     05 FILLER                    PIC X(4) VALUE SPACES.
022400
022410*    VEHICLE SIZE-UNITS BY TYPE -- NAMED CONSTANTS WITH AN OCCURS
022420*    REDEFINES SO 200-SEARCH-RTN CAN PULL THE UNITS BY VEHICLE-
022430*    TYPE INDEX INSTEAD OF A NESTED-IF CHAIN.  ORDER FIXED, SEE
022440*    175-SET-VEHICLE-IDX -- 1 BIKE, 2 CAR, 3 AUTO, 4 BUS.
022450 01  SIZE-UNITS-BY-TYPE-CONSTANTS.
022455     05  SIZE-UNITS-BIKE         PIC 9(1) VALUE 1.
022460     05  SIZE-UNITS-CAR          PIC 9(1) VALUE 2.
022465     05  SIZE-UNITS-AUTO         PIC 9(1) VALUE 2.
022470     05  SIZE-UNITS-BUS          PIC 9(1) VALUE 4.
022480 01  SIZE-UNITS-BY-TYPE-TAB REDEFINES SIZE-UNITS-BY-TYPE-CONSTANTS.
022485     05  SIZE-UNITS-TAB          PIC 9(1) OCCURS 4 TIMES.
022490
022500 01  FLAGS-AND-SWITCHES.
022600     05 MORE-SLOTCFG-SW          PIC X(01) VALUE "Y".
022700         88 NO-MORE-SLOTCFG-RECS VALUE "N".
022800         88 MORE-SLOTCFG-RECS    VALUE "Y".
022900     05 MORE-PARKTRAN-SW         PIC X(01) VALUE "Y".
023000         88 NO-MORE-PARKTRAN-RECS VALUE "N".
023100         88 MORE-PARKTRAN-RECS   VALUE "Y".
023200     05 FOUND-SLOT-SW            PIC X(01) VALUE "N".
023300         88 SLOT-WAS-FOUND       VALUE "Y".
023400     05 ACTIVE-FOUND-SW          PIC X(01) VALUE "N".
023500         88 ACTIVE-MATCH-FOUND   VALUE "Y".
023600     05 WS-NEEDS-CHARGING-SW     PIC X(01) VALUE "N".
023700         88 VEHICLE-NEEDS-CHARGING VALUE "Y".
023750     05 FILLER                    PIC X(04) VALUE SPACES.
023800
023900 COPY ABENDREC.
024000
024100 PROCEDURE DIVISION.
024200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024300     PERFORM 050-LOAD-SLOT-TABLE THRU 050-EXIT
024400             VARYING SLT-IDX FROM 1 BY 1
024500             UNTIL NO-MORE-SLOTCFG-RECS.
024600     PERFORM 100-MAINLINE THRU 100-EXIT
024700             UNTIL NO-MORE-PARKTRAN-RECS.
024800     PERFORM 800-PRINT-SUMMARY THRU 800-EXIT.
024900     PERFORM 999-CLEANUP THRU 999-EXIT.
025000     MOVE +0 TO RETURN-CODE.
025100     GOBACK.
025200
025300 000-HOUSEKEEPING.
025400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025500     DISPLAY "******** BEGIN JOB PRKPROC ********".
025600     ACCEPT WS-DATE FROM DATE.
025700
025800     OPEN INPUT SLOTCFG, PARKTRAN.
025900     OPEN OUTPUT BILLOUT, SUMMARY, SYSOUT.
026000
026100     INITIALIZE COUNTERS-AND-ACCUMULATORS
026200                PRK-SLOT-TABLE-AREA
026300                PRK-ACTIVE-TABLE-AREA
026350                PRK-SEEN-TABLE-AREA
026400                PRK-FLOOR-TOTALS-AREA.
026500     MOVE +1 TO WS-LINES.
026600
026700     READ SLOTCFG INTO SLOTCFG-DATA
026800         AT END
026900         MOVE "N" TO MORE-SLOTCFG-SW
027000         GO TO 000-EXIT
027100     END-READ.
027200
027300     IF NO-MORE-SLOTCFG-RECS
027400         MOVE "EMPTY SLOT CONFIGURATION FILE" TO ABEND-REASON
027500         GO TO 1000-ABEND-RTN.
027600
027700     PERFORM 900-READ-PARKTRAN THRU 900-EXIT.
027800 000-EXIT.
027900     EXIT.
028000
028100 050-LOAD-SLOT-TABLE.
028200     MOVE "050-LOAD-SLOT-TABLE" TO PARA-NAME.
028300     IF NO-MORE-SLOTCFG-RECS
028400         GO TO 050-EXIT.
028500
028600     MOVE SLCF-SLOT-ID           TO SLT-SLOT-ID (SLT-IDX).
028700     MOVE SLCF-FLOOR-NUMBER      TO SLT-FLOOR-NUMBER (SLT-IDX).
028800     MOVE SLCF-SLOT-NUMBER       TO SLT-SLOT-NUMBER (SLT-IDX).
028900     MOVE SLCF-SLOT-TYPE         TO SLT-SLOT-TYPE (SLT-IDX).
029000     MOVE SLCF-CHARGING-FLAG     TO SLT-CHARGING-FLAG (SLT-IDX).
029100     MOVE "E"                    TO SLT-STATUS (SLT-IDX).
029200
029300     IF SLCF-SMALL
029400        MOVE 1 TO SLT-CAPACITY-UNITS (SLT-IDX)
029450        ADD +1 TO TOT-SMALL-SLOTS
029500     ELSE
029600     IF SLCF-MEDIUM
029700        MOVE 2 TO SLT-CAPACITY-UNITS (SLT-IDX)
029750        ADD +1 TO TOT-MEDIUM-SLOTS
029800     ELSE
029900     IF SLCF-LARGE
030000        MOVE 4 TO SLT-CAPACITY-UNITS (SLT-IDX)
030050        ADD +1 TO TOT-LARGE-SLOTS
030100     ELSE
030150        MOVE 2 TO SLT-CAPACITY-UNITS (SLT-IDX)
030200        ADD +1 TO TOT-MEDIUM-SLOTS.
030400
030450     ADD +1 TO PRK-SLOT-TABLE-COUNT.
030500     ADD +1 TO TOTAL-SLOTS-IN-LOT.
030600
030700     SET FLR-IDX TO SLCF-FLOOR-NUMBER.
030800     ADD +1 TO FLR-IDX.
030900     ADD +1 TO FLR-SLOT-COUNT (FLR-IDX).
031000
031100     READ SLOTCFG INTO SLOTCFG-DATA
031200         AT END
031300         MOVE "N" TO MORE-SLOTCFG-SW
031400         GO TO 050-EXIT
031500     END-READ.
031600 050-EXIT.
031700     EXIT.
031800
031900 100-MAINLINE.
032000     MOVE "100-MAINLINE" TO PARA-NAME.
032100     MOVE SPACES TO ACTIVE-FOUND-SW, FOUND-SLOT-SW.
032200     INITIALIZE WS-BILL-REC.
032300
032400     PERFORM 150-CHECK-DUPLICATE-RTN THRU 150-EXIT.
032500     IF ACTIVE-MATCH-FOUND
032600         MOVE "D" TO PKBL-STATUS
032700         ADD +1 TO VEHICLES-DUPLICATE
032800         PERFORM 400-WRITE-BILL-RTN THRU 400-EXIT
032900         GO TO 100-CONTINUE.
033000
033050     PERFORM 175-SET-VEHICLE-IDX THRU 175-EXIT.
033100     PERFORM 200-SEARCH-RTN THRU 200-EXIT.
033200     IF NOT SLOT-WAS-FOUND
033300         MOVE "R" TO PKBL-STATUS
033400         ADD +1 TO VEHICLES-REJECTED
033500         PERFORM 400-WRITE-BILL-RTN THRU 400-EXIT
033600         GO TO 100-CONTINUE.
033700
033800     PERFORM 250-ALLOCATE-SLOT-RTN THRU 250-EXIT.
033900     PERFORM 300-CALC-CHARGES-RTN THRU 300-EXIT.
034000     PERFORM 350-RELEASE-SLOT-RTN THRU 350-EXIT.
034100     PERFORM 400-WRITE-BILL-RTN THRU 400-EXIT.
034200
034300 100-CONTINUE.
034400     PERFORM 900-READ-PARKTRAN THRU 900-EXIT.
034500 100-EXIT.
034600     EXIT.
034700
034750*    TESTS PRK-SEEN-TABLE, NOT PRK-ACTIVE-TABLE -- ENTRY AND EXIT FOR
034760*    ONE STAY ARE BOTH PROCESSED IN THIS SAME PASS (SEE 250/350), SO
034770*    PRK-ACTIVE-COUNT IS ALWAYS BACK TO ZERO BY THE TIME THE NEXT
034780*    RECORD IS CHECKED.  PRK-SEEN-TABLE IS NEVER SHRUNK, SO IT STILL
034790*    HOLDS EVERY VEHICLE ALREADY PARKED THIS RUN (PK-152).
034800 150-CHECK-DUPLICATE-RTN.
034900     MOVE "150-CHECK-DUPLICATE-RTN" TO PARA-NAME.
035000     MOVE "N" TO ACTIVE-FOUND-SW.
035100     IF PRK-SEEN-COUNT = ZERO
035200         GO TO 150-EXIT.
035300
035400     SET SEEN-SRCH-IDX TO 1.
035500     SEARCH PRK-SEEN-TABLE
035600         AT END
035700             MOVE "N" TO ACTIVE-FOUND-SW
035800         WHEN SEEN-VEHICLE-NO (SEEN-SRCH-IDX) = PKTR-VEHICLE-NO
035900             MOVE "Y" TO ACTIVE-FOUND-SW
036000     END-SEARCH.
036100 150-EXIT.
036200     EXIT.
036205
036210*    VEHICLE-TYPE INDEX SHARED BY THE SLOT-SIZE LOOKUP IN 200-SEARCH-
036215*    RTN AND THE REVENUE ROLL-UP IN 350-RELEASE-SLOT-RTN.  ORDER
036220*    MATCHES THE VALUE CLAUSES ON SIZE-UNITS-BY-TYPE-CONSTANTS --
036225*    1 BIKE, 2 CAR, 3 AUTO, 4 BUS.
036230 175-SET-VEHICLE-IDX.
036235     MOVE "175-SET-VEHICLE-IDX" TO PARA-NAME.
036240     IF PKTR-BIKE
036245         MOVE 1 TO WS-VEHICLE-TYPE-IDX
036250     ELSE
036255     IF PKTR-AUTO
036260         MOVE 3 TO WS-VEHICLE-TYPE-IDX
036265     ELSE
036270     IF PKTR-BUS
036275         MOVE 4 TO WS-VEHICLE-TYPE-IDX
036280     ELSE
036285         MOVE 2 TO WS-VEHICLE-TYPE-IDX.
036290 175-EXIT.
036295     EXIT.
036300
036400*    NEAREST-SLOT SEARCH -- WALKS THE WHOLE TABLE BECAUSE WE NEED
036500*    THE MINIMUM DISTANCE, NOT JUST THE FIRST FIT.  A NATIVE
036600*    SEARCH STOPS AT THE FIRST MATCH SO IT CANNOT DO THIS BY ITSELF
036700 200-SEARCH-RTN.
036800     MOVE "200-SEARCH-RTN" TO PARA-NAME.
036900     MOVE "N" TO FOUND-SLOT-SW.
037000     MOVE ZERO TO BEST-SLOT-IDX, BEST-DISTANCE.
037100
037200     MOVE SIZE-UNITS-TAB (WS-VEHICLE-TYPE-IDX) TO WS-VEHICLE-SIZE-UNITS.
038500
038600     IF PKTR-NEEDS-CHARGING
038700         MOVE "Y" TO WS-NEEDS-CHARGING-SW
038800     ELSE
038900         MOVE "N" TO WS-NEEDS-CHARGING-SW.
039000
039100     PERFORM 210-EVAL-SLOT-RTN THRU 210-EXIT
039200             VARYING SLT-SRCH-IDX FROM 1 BY 1
039300             UNTIL SLT-SRCH-IDX > PRK-SLOT-TABLE-COUNT.
039400 200-EXIT.
039500     EXIT.
039600
039700 210-EVAL-SLOT-RTN.
039800     IF NOT SLT-EMPTY (SLT-SRCH-IDX)
039900         GO TO 210-EXIT.
040000     IF SLT-CAPACITY-UNITS (SLT-SRCH-IDX) < WS-VEHICLE-SIZE-UNITS
040100         GO TO 210-EXIT.
040200     IF VEHICLE-NEEDS-CHARGING
040300         IF NOT SLT-HAS-CHARGING (SLT-SRCH-IDX)
040400             GO TO 210-EXIT.
040500
040600     IF SLT-FLOOR-NUMBER (SLT-SRCH-IDX) >= PKTR-ENTRY-FLOOR
040700         COMPUTE WS-FLOOR-DIFF =
040800             SLT-FLOOR-NUMBER (SLT-SRCH-IDX) - PKTR-ENTRY-FLOOR
040900     ELSE
041000         COMPUTE WS-FLOOR-DIFF =
041100             PKTR-ENTRY-FLOOR - SLT-FLOOR-NUMBER (SLT-SRCH-IDX).
041200
041300     COMPUTE WS-CANDIDATE-DISTANCE =
041400         WS-FLOOR-DIFF * 100 + SLT-SLOT-NUMBER (SLT-SRCH-IDX).
041500
041600     IF NOT SLOT-WAS-FOUND
041700         MOVE "Y" TO FOUND-SLOT-SW
041800         SET BEST-SLOT-IDX TO SLT-SRCH-IDX
041900         MOVE WS-CANDIDATE-DISTANCE TO BEST-DISTANCE
042000     ELSE
042100     IF WS-CANDIDATE-DISTANCE < BEST-DISTANCE
042200         SET BEST-SLOT-IDX TO SLT-SRCH-IDX
042300         MOVE WS-CANDIDATE-DISTANCE TO BEST-DISTANCE.
042400 210-EXIT.
042500     EXIT.
042600
042700 250-ALLOCATE-SLOT-RTN.
042800     MOVE "250-ALLOCATE-SLOT-RTN" TO PARA-NAME.
042900     SET SLT-IDX TO BEST-SLOT-IDX.
043000     MOVE "F" TO SLT-STATUS (SLT-IDX).
043100
043200     ADD +1 TO PRK-ACTIVE-COUNT.
043300     SET ACT-IDX TO PRK-ACTIVE-COUNT.
043400     MOVE PKTR-VEHICLE-NO        TO ACT-VEHICLE-NO (ACT-IDX).
043500     MOVE BEST-SLOT-IDX          TO ACT-SLOT-INDEX (ACT-IDX).
043600     MOVE PKTR-ENTRY-HOUR        TO ACT-ENTRY-HOUR (ACT-IDX).
043700     MOVE PKTR-DURATION-MINUTES  TO
043800                              ACT-DURATION-MINUTES (ACT-IDX).
043900     MOVE PKTR-PRICING-CODE      TO ACT-PRICING-CODE (ACT-IDX).
044000     MOVE PKTR-PAYMENT-METHOD    TO
044100                              ACT-PAYMENT-METHOD (ACT-IDX).
044150
044160     ADD +1 TO PRK-SEEN-COUNT.
044170     SET SEEN-IDX TO PRK-SEEN-COUNT.
044180     MOVE PKTR-VEHICLE-NO        TO SEEN-VEHICLE-NO (SEEN-IDX).
044200
044300     SET FLR-IDX TO SLT-FLOOR-NUMBER (SLT-IDX).
044400     ADD +1 TO FLR-IDX.
044500     ADD +1 TO FLR-PARKED-COUNT (FLR-IDX).
044600     ADD +1 TO VEHICLES-PARKED.
044700 250-EXIT.
044800     EXIT.
044900
045000 300-CALC-CHARGES-RTN.
045100     MOVE "300-CALC-CHARGES-RTN" TO PARA-NAME.
045200     MOVE PKTR-PRICING-CODE      TO PRC-PRICING-CODE.
045300     MOVE PKTR-VEHICLE-TYPE      TO PRC-VEHICLE-TYPE.
045400     MOVE PKTR-ENTRY-HOUR        TO PRC-ENTRY-HOUR.
045500     MOVE SLT-SLOT-TYPE (SLT-IDX) TO PRC-SLOT-TYPE.
045600
045700     IF PKTR-NEEDS-CHARGING AND SLT-HAS-CHARGING (SLT-IDX)
045800         MOVE "Y" TO PRC-NEEDS-CHARGING
045900     ELSE
046000         MOVE "N" TO PRC-NEEDS-CHARGING.
046100
046200     COMPUTE PKBL-DURATION-HOURS =
046300         (PKTR-DURATION-MINUTES + 59) / 60.
046400     IF PKBL-DURATION-HOURS < 1
046500         MOVE 1 TO PKBL-DURATION-HOURS.
046600     MOVE PKBL-DURATION-HOURS TO PRC-BILLABLE-HOURS.
046700
046800     MOVE ZERO TO CALC-CALL-RET-CODE.
046900     CALL "PRKCOST" USING PRC-CALC-REC, CALC-CALL-RET-CODE.
047000
047100     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
047200         MOVE "** NON-ZERO RETURN CODE FROM PRKCOST"
047300              TO ABEND-REASON
047400         GO TO 1000-ABEND-RTN.
047500
047600     MOVE PRC-COMPUTED-AMOUNT TO PKBL-AMOUNT.
047700 300-EXIT.
047800     EXIT.
047900
048000 350-RELEASE-SLOT-RTN.
048100     MOVE "350-RELEASE-SLOT-RTN" TO PARA-NAME.
048200     MOVE "E" TO SLT-STATUS (SLT-IDX).
048300
048400     SET ACT-SRCH-IDX TO 1.
048500     SEARCH PRK-ACTIVE-TABLE
048600         AT END
048700             CONTINUE
048800         WHEN ACT-VEHICLE-NO (ACT-SRCH-IDX) = PKTR-VEHICLE-NO
048900             PERFORM 360-REMOVE-ACTIVE-RTN THRU 360-EXIT
049000     END-SEARCH.
049100
049200     ADD PKBL-AMOUNT TO REVENUE-TAB (WS-VEHICLE-TYPE-IDX).
050500
050600     ADD PKBL-AMOUNT TO TOTAL-REVENUE.
050700     MOVE "P" TO PKBL-STATUS.
050800 350-EXIT.
050900     EXIT.
051000
051100*    ACTIVE TABLE IS SMALL AND ORDER DOES NOT MATTER, SO A CLOSED
051200*    STAY IS REMOVED BY COPYING THE LAST ENTRY OVER IT AND SHORTING
051300*    THE COUNT -- NO NEED TO SLIDE THE WHOLE TABLE DOWN.
051400 360-REMOVE-ACTIVE-RTN.
051500     MOVE "360-REMOVE-ACTIVE-RTN" TO PARA-NAME.
051600     IF ACT-SRCH-IDX NOT = PRK-ACTIVE-COUNT
051700         SET ACT-IDX TO PRK-ACTIVE-COUNT
051800         MOVE ACT-VEHICLE-NO (ACT-IDX) TO
051900              ACT-VEHICLE-NO (ACT-SRCH-IDX)
052000         MOVE ACT-SLOT-INDEX (ACT-IDX) TO
052100              ACT-SLOT-INDEX (ACT-SRCH-IDX)
052200         MOVE ACT-ENTRY-HOUR (ACT-IDX) TO
052300              ACT-ENTRY-HOUR (ACT-SRCH-IDX)
052400         MOVE ACT-DURATION-MINUTES (ACT-IDX) TO
052500              ACT-DURATION-MINUTES (ACT-SRCH-IDX)
052600         MOVE ACT-PRICING-CODE (ACT-IDX) TO
052700              ACT-PRICING-CODE (ACT-SRCH-IDX)
052800         MOVE ACT-PAYMENT-METHOD (ACT-IDX) TO
052900              ACT-PAYMENT-METHOD (ACT-SRCH-IDX).
053000     SUBTRACT +1 FROM PRK-ACTIVE-COUNT.
053100 360-EXIT.
053200     EXIT.
053300
053400 400-WRITE-BILL-RTN.
053500     MOVE "400-WRITE-BILL-RTN" TO PARA-NAME.
053600     MOVE PKTR-VEHICLE-NO TO PKBL-VEHICLE-NO.
053700     IF PKBL-PARKED
053800         MOVE SLT-SLOT-ID (SLT-IDX)      TO PKBL-SLOT-ID
053900         MOVE SLT-FLOOR-NUMBER (SLT-IDX) TO PKBL-FLOOR.
054000     MOVE PKTR-PAYMENT-METHOD TO PKBL-PAYMENT-METHOD.
054100     WRITE BILLOUT-REC FROM WS-BILL-REC.
054200 400-EXIT.
054300     EXIT.
054400
054500 600-PAGE-BREAK.
054600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
054700 600-EXIT.
054800     EXIT.
054900
055000 700-WRITE-PAGE-HDR.
055100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
055200     MOVE WS-DATE-YY TO HDR-YY.
055300     MOVE WS-DATE-MM TO HDR-MM.
055400     MOVE WS-DATE-DD TO HDR-DD.
055500     MOVE WS-PAGES TO PAGE-NBR-O.
055600     WRITE SUMMARY-REC FROM WS-HDR-REC
055700         AFTER ADVANCING NEXT-PAGE.
055800     WRITE SUMMARY-REC FROM WS-BLANK-LINE
055900         AFTER ADVANCING 1.
056000     MOVE ZERO TO WS-LINES.
056100     ADD +1 TO WS-PAGES.
056200 700-EXIT.
056300     EXIT.
056400
056500 790-CHECK-PAGINATION.
056600     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
056700     IF WS-LINES > 50
056800         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
056900     ADD +1 TO WS-LINES.
057000 790-EXIT.
057100     EXIT.
057200
057300 750-CLOSE-FILES.
057400     MOVE "750-CLOSE-FILES" TO PARA-NAME.
057500     CLOSE SLOTCFG, PARKTRAN, BILLOUT, SUMMARY, SYSOUT.
057600 750-EXIT.
057700     EXIT.
057800
057900 800-PRINT-SUMMARY.
058000     MOVE "800-PRINT-SUMMARY" TO PARA-NAME.
058100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
058200
058300     PERFORM 810-PRINT-COUNTS-RTN THRU 810-EXIT.
058400     WRITE SUMMARY-REC FROM WS-BLANK-LINE.
058500     ADD +1 TO WS-LINES.
058600
058700     PERFORM 820-PRINT-REVENUE-RTN THRU 820-EXIT.
058800     WRITE SUMMARY-REC FROM WS-BLANK-LINE.
058900     ADD +1 TO WS-LINES.
059000
059100     PERFORM 830-PRINT-OCCUPANCY-RTN THRU 830-EXIT.
059200 800-EXIT.
059300     EXIT.
059400
059500 810-PRINT-COUNTS-RTN.
059600     MOVE "810-PRINT-COUNTS-RTN" TO PARA-NAME.
059700     MOVE "TRANSACTIONS READ............." TO CNT-LABEL-O.
059800     MOVE TRANS-READ TO CNT-VALUE-O.
059900     WRITE SUMMARY-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.
060000
060100     MOVE "VEHICLES PARKED..............." TO CNT-LABEL-O.
060200     MOVE VEHICLES-PARKED TO CNT-VALUE-O.
060300     WRITE SUMMARY-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.
060400
060500     MOVE "REJECTED (NO SLOT AVAILABLE)..." TO CNT-LABEL-O.
060600     MOVE VEHICLES-REJECTED TO CNT-VALUE-O.
060700     WRITE SUMMARY-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.
060800
060900     MOVE "DUPLICATE VEHICLE ENTRIES......" TO CNT-LABEL-O.
061000     MOVE VEHICLES-DUPLICATE TO CNT-VALUE-O.
061100     WRITE SUMMARY-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.
061200     ADD +4 TO WS-LINES.
061300 810-EXIT.
061400     EXIT.
061500
061600 820-PRINT-REVENUE-RTN.
061700     MOVE "820-PRINT-REVENUE-RTN" TO PARA-NAME.
061800     MOVE "BIKE"  TO REV-LABEL-O.
061900     MOVE REVENUE-BIKE TO REV-AMOUNT-O.
062000     WRITE SUMMARY-REC FROM WS-REVENUE-LINE AFTER ADVANCING 1.
062100
062200     MOVE "CAR"   TO REV-LABEL-O.
062300     MOVE REVENUE-CAR TO REV-AMOUNT-O.
062400     WRITE SUMMARY-REC FROM WS-REVENUE-LINE AFTER ADVANCING 1.
062500
062600     MOVE "AUTO"  TO REV-LABEL-O.
062700     MOVE REVENUE-AUTO TO REV-AMOUNT-O.
062800     WRITE SUMMARY-REC FROM WS-REVENUE-LINE AFTER ADVANCING 1.
062900
063000     MOVE "BUS"   TO REV-LABEL-O.
063100     MOVE REVENUE-BUS TO REV-AMOUNT-O.
063200     WRITE SUMMARY-REC FROM WS-REVENUE-LINE AFTER ADVANCING 1.
063300
063400     MOVE "GRAND TOTAL" TO REV-LABEL-O.
063500     MOVE TOTAL-REVENUE TO REV-AMOUNT-O.
063600     WRITE SUMMARY-REC FROM WS-REVENUE-LINE AFTER ADVANCING 2.
063700     ADD +5 TO WS-LINES.
063800 820-EXIT.
063900     EXIT.
064000
064100 830-PRINT-OCCUPANCY-RTN.
064200     MOVE "830-PRINT-OCCUPANCY-RTN" TO PARA-NAME.
064300     PERFORM 840-PRINT-FLOOR-LINE-RTN THRU 840-EXIT
064400             VARYING FLR-IDX FROM 1 BY 1 UNTIL FLR-IDX > 100.
064500
064600     IF TOTAL-SLOTS-IN-LOT > ZERO
064700         COMPUTE WS-OCC-RATE ROUNDED =
064800             VEHICLES-PARKED * 100 / TOTAL-SLOTS-IN-LOT
064900     ELSE
065000         MOVE ZERO TO WS-OCC-RATE.
065100     MOVE WS-OCC-RATE TO OCC-RATE-O.
065200     WRITE SUMMARY-REC FROM WS-OCCUPANCY-RATE-LINE
065300         AFTER ADVANCING 2.
065400 830-EXIT.
065500     EXIT.
065600
065700 840-PRINT-FLOOR-LINE-RTN.
065800     MOVE "840-PRINT-FLOOR-LINE-RTN" TO PARA-NAME.
065900     IF FLR-SLOT-COUNT (FLR-IDX) = ZERO
066000         GO TO 840-EXIT.
066100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
066200
066300     COMPUTE WS-FLOOR-DISPLAY-NO = FLR-IDX - 1.
066400     MOVE WS-FLOOR-DISPLAY-NO TO OCC-FLOOR-NO-O.
066500     MOVE FLR-SLOT-COUNT (FLR-IDX) TO OCC-TOTAL-O.
066600     MOVE FLR-PARKED-COUNT (FLR-IDX) TO OCC-PARKED-O.
066700     WRITE SUMMARY-REC FROM WS-OCCUPANCY-LINE AFTER ADVANCING 1.
066800 840-EXIT.
066900     EXIT.
067000
067100 900-READ-PARKTRAN.
067200     MOVE "900-READ-PARKTRAN" TO PARA-NAME.
067300     READ PARKTRAN INTO PARKING-TRAN-DATA
067400         AT END
067500         MOVE "N" TO MORE-PARKTRAN-SW
067600         GO TO 900-EXIT
067700     END-READ.
067800     ADD +1 TO TRANS-READ.
067900 900-EXIT.
068000     EXIT.
068100
068200 999-CLEANUP.
068300     MOVE "999-CLEANUP" TO PARA-NAME.
068400     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
068500     DISPLAY "** TRANSACTIONS READ **".
068600     DISPLAY TRANS-READ.
068700     DISPLAY "** VEHICLES PARKED **".
068800     DISPLAY VEHICLES-PARKED.
068820     DISPLAY "** SLOTS IN LOT BY TYPE (S/M/L) **".
068840     DISPLAY TOT-SMALL-SLOTS SPACE TOT-MEDIUM-SLOTS
068860             SPACE TOT-LARGE-SLOTS.
068900     DISPLAY "******** NORMAL END OF JOB PRKPROC ********".
069000 999-EXIT.
069100     EXIT.
069200
069300 1000-ABEND-RTN.
069400     WRITE SYSOUT-REC FROM ABEND-REC.
069500     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
069600     DISPLAY "*** ABNORMAL END OF JOB - PRKPROC ***" UPON CONSOLE.
069700     DIVIDE ZERO-VAL INTO ONE-VAL.
