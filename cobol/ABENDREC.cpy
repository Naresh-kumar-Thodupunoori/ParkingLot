000100******************************************************************
000200*    COPYBOOK    -  ABENDREC
000300*    AUTHOR      -  JON SAYLES
000400*    INSTALLATION - COBOL DEVELOPMENT CENTER
000500*
000600*    STANDARD DIAGNOSTIC RECORD MOVED TO SYSOUT-REC AND WRITTEN
000700*    TO SYSOUT WHENEVER A JOB STEP FORCES A CONTROLLED ABEND.
000800*    EVERY BATCH PROGRAM IN THIS SHOP CODES "COPY ABENDREC" IN
000900*    WORKING-STORAGE AND "WRITE SYSOUT-REC FROM ABEND-REC" JUST
001000*    BEFORE THE DIVIDE-BY-ZERO THAT FORCES THE SYSTEM ABEND.
001100******************************************************************
001200*    CHANGE LOG
001300*    01/23/88  JRS  ORIGINAL COPYBOOK
001400*    11/09/98  JRS  ADDED ZERO-VAL/ONE-VAL SO EVERY CALLER STOPS
001500*                   THE JOB THE SAME WAY INSTEAD OF ROLLING ITS
001600*                   OWN DIVIDE STATEMENT
001700*    03/14/07  DLM  WIDENED ABEND-REASON TO X(60), TICKET CC-4471,
001800*                   MESSAGES WERE TRUNCATING ON THE PARKING RUN
001900******************************************************************
002000 01  ABEND-REC.
002100     05  FILLER                  PIC X(1)  VALUE SPACES.
002200     05  PARA-NAME                PIC X(20) VALUE SPACES.
002300     05  FILLER                  PIC X(1)  VALUE SPACES.
002400     05  ABEND-REASON            PIC X(60) VALUE SPACES.
002500     05  FILLER                  PIC X(1)  VALUE SPACES.
002600     05  ACTUAL-VAL              PIC X(9)  VALUE SPACES.
002700     05  FILLER                  PIC X(1)  VALUE SPACES.
002800     05  EXPECTED-VAL            PIC X(9)  VALUE SPACES.
002900     05  FILLER                  PIC X(28) VALUE SPACES.
003000
003100 01  ZERO-VAL                    PIC S9(4) COMP VALUE ZERO.
003200 01  ONE-VAL                     PIC S9(4) COMP VALUE 1.
