000100******************************************************************
000200*    COPYBOOK    -  PRKSLOT
000300*    AUTHOR      -  JON SAYLES
000400*    INSTALLATION - COBOL DEVELOPMENT CENTER
000500*
000600*    RECORD LAYOUT FOR THE SLOTCFG FILE (ONE RECORD PER PHYSICAL
000700*    PARKING SLOT IN THE LOT) AND THE IN-MEMORY SLOT TABLE THAT
000800*    PRKPROC BUILDS FROM IT AT THE START OF EACH RUN.  THE TABLE
000900*    IS THE ONLY "MASTER" IN THIS SYSTEM -- THERE IS NO VSAM OR
001000*    DB2 SLOT MASTER, THE LOT LAYOUT IS RELOADED FROM SLOTCFG
001100*    EVERY RUN.
001200******************************************************************
001300*    CHANGE LOG
001400*    03/14/88  JRS  ORIGINAL COPYBOOK, LOT HAD 3 FLOORS AT GO-LIVE
001500*    01/30/99  JRS  Y2K -- NO DATE FIELDS IN THIS RECORD, REVIEWED
001600*                   AND SIGNED OFF, NO CHANGE REQUIRED
001700*    09/17/12  JRS  RAISED TABLE SIZE TO 500 SLOTS FOR THE GARAGE
001800*                   B EXPANSION (REQUEST PK-118)
001850*    06/11/15  DLM  ADDED SLT-CAPACITY-UNITS TO THE TABLE ROW SO
001860*                   200-SEARCH-RTN CAN MATCH A VEHICLE'S SIZE
001870*                   AGAINST SLOT CAPACITY NUMERICALLY (PK-127)
001880*    02/11/19  RKP  ADDED PRK-TYPE-TOTALS-AREA -- LOT INITIALIZATION
001890*                   NOW COUNTS SLOTS BY TYPE, NOT JUST BY FLOOR
001895*                   (PK-153)
002200******************************************************************
002300
002400** QSAM FILE - SLOTCFG - ONE REC PER SLOT, IN SLOT ORDER
002500 01  SLOTCFG-DATA.
002600     05  SLCF-SLOT-ID            PIC X(8).
002700     05  SLCF-FLOOR-NUMBER       PIC 9(2).
002800     05  SLCF-SLOT-NUMBER        PIC 9(4).
002900     05  SLCF-SLOT-TYPE          PIC X(1).
003000         88  SLCF-SMALL          VALUE "S".
003100         88  SLCF-MEDIUM         VALUE "M".
003200         88  SLCF-LARGE          VALUE "L".
003300         88  SLCF-VALID-TYPE     VALUES ARE "S", "M", "L".
003400     05  SLCF-CHARGING-FLAG      PIC X(1).
003500         88  SLCF-HAS-CHARGING   VALUE "Y".
003600         88  SLCF-NO-CHARGING    VALUE "N".
003700
004600 01  PRK-SLOT-TABLE-AREA.
004700     05  PRK-SLOT-TABLE-COUNT    PIC S9(4) COMP VALUE ZERO.
004800     05  PRK-SLOT-TABLE OCCURS 500 TIMES
004900             INDEXED BY SLT-IDX SLT-SRCH-IDX.
005000         10  SLT-SLOT-ID             PIC X(8).
005100         10  SLT-FLOOR-NUMBER        PIC 9(2).
005200         10  SLT-SLOT-NUMBER         PIC 9(4).
005300         10  SLT-SLOT-TYPE           PIC X(1).
005400             88  SLT-SMALL           VALUE "S".
005500             88  SLT-MEDIUM          VALUE "M".
005600             88  SLT-LARGE           VALUE "L".
005700         10  SLT-CHARGING-FLAG       PIC X(1).
005800             88  SLT-HAS-CHARGING    VALUE "Y".
005900         10  SLT-STATUS              PIC X(1).
006000             88  SLT-EMPTY           VALUE "E".
006100             88  SLT-FILLED          VALUE "F".
006200*        FACILITIES HAS ASKED TWICE FOR A "SLOT OUT OF SERVICE"
006300*        STATUS BUT THERE IS NO WAY TO TAKE A SLOT OUT OF SERVICE
006400*        IN THIS SYSTEM YET -- NOT CARRIED HERE, SEE PK-204 IF
006500*        THAT EVER GETS FUNDED.
006600         10  SLT-CAPACITY-UNITS      PIC 9(1) COMP-3.
006700
008000 01  PRK-FLOOR-TOTALS-AREA.
008100     05  PRK-FLOOR-TOTALS OCCURS 100 TIMES INDEXED BY FLR-IDX.
008200         10  FLR-SLOT-COUNT          PIC S9(5) COMP-3 VALUE ZERO.
008300         10  FLR-PARKED-COUNT        PIC S9(5) COMP-3 VALUE ZERO.
008400
008500*    LOT-WIDE SLOT COUNT BY TYPE, ROLLED UP ALONGSIDE THE PER-FLOOR
008600*    TOTALS ABOVE DURING 050-LOAD-SLOT-TABLE.
008700 01  PRK-TYPE-TOTALS-AREA.
008800     05  TOT-SMALL-SLOTS         PIC S9(5) COMP-3 VALUE ZERO.
008900     05  TOT-MEDIUM-SLOTS        PIC S9(5) COMP-3 VALUE ZERO.
009000     05  TOT-LARGE-SLOTS         PIC S9(5) COMP-3 VALUE ZERO.
