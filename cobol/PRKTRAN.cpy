000100******************************************************************
000200*    COPYBOOK    -  PRKTRAN
000300*    AUTHOR      -  JON SAYLES
000400*    INSTALLATION - COBOL DEVELOPMENT CENTER
000500*
000600*    RECORD LAYOUT FOR THE PARKTRAN FILE (ONE RECORD PER COMPLETED
000700*    VEHICLE STAY), THE SMALL IN-MEMORY "CURRENTLY ALLOCATED" TABLE
000800*    A STAY LIVES IN BETWEEN 250-ALLOCATE-SLOT-RTN AND 350-RELEASE-
000850*    SLOT-RTN, AND THE RUN-LONG "SEEN THIS RUN" TABLE 150-CHECK-
000870*    DUPLICATE-RTN TESTS TO CATCH A VEHICLE NUMBER THAT COMES
000880*    THROUGH TWICE IN ONE RUN.
001000******************************************************************
001100*    CHANGE LOG
001200*    05/11/89  JRS  ORIGINAL COPYBOOK
001300*    02/26/98  JRS  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS HERE,
001400*                   DURATION IS CARRIED AS MINUTES NOT DATES
001500*    07/08/11  JRS  ADDED FUEL-TYPE FOR THE EV CHARGING PILOT
001600*                   (REQUEST PK-076)
001700*    05/19/16  DLM  ADDED PKTR-PRICING-CODE FOR THE DYNAMIC
001800*                   PRICING TARIFF CALL, SEE PRKCOST (PK-140)
001850*    02/11/19  RKP  ADDED PRK-SEEN-TABLE -- PRK-ACTIVE-TABLE ALONE
001860*                   NEVER CAUGHT A DUPLICATE SINCE ENTRY AND EXIT
001870*                   FOR ONE STAY ARE BOTH PROCESSED IN THE SAME
001880*                   PASS (PK-152)
001900******************************************************************
002000
002100** QSAM FILE - PARKTRAN - ONE REC PER COMPLETED STAY
002200 01  PARKING-TRAN-DATA.
002300     05  PKTR-VEHICLE-NO         PIC X(10).
002400     05  PKTR-VEHICLE-TYPE       PIC X(1).
002500         88  PKTR-BIKE           VALUE "B".
002600         88  PKTR-CAR            VALUE "C".
002700         88  PKTR-AUTO           VALUE "A".
002800         88  PKTR-BUS            VALUE "U".
002900     05  PKTR-FUEL-TYPE          PIC X(1).
003000         88  PKTR-PETROL         VALUE "P".
003100         88  PKTR-ELECTRIC       VALUE "E".
003200         88  PKTR-HYBRID         VALUE "H".
003300         88  PKTR-NEEDS-CHARGING VALUES ARE "E", "H".
003400     05  PKTR-ENTRY-GATE-ID      PIC X(8).
003500     05  PKTR-ENTRY-FLOOR        PIC 9(2).
003600     05  PKTR-ENTRY-HOUR         PIC 9(2).
003700     05  PKTR-DURATION-MINUTES   PIC 9(6).
003800     05  PKTR-PRICING-CODE       PIC X(1).
003900         88  PKTR-PER-HOUR       VALUE "H".
004000         88  PKTR-DYNAMIC        VALUE "D".
004100     05  PKTR-PAYMENT-METHOD     PIC X(1).
004200         88  PKTR-CASH           VALUE "C".
004300         88  PKTR-CARD           VALUE "D".
004400         88  PKTR-UPI            VALUE "U".
004500
005300 01  PRK-ACTIVE-TABLE-AREA.
005400     05  PRK-ACTIVE-COUNT        PIC S9(4) COMP VALUE ZERO.
005500     05  PRK-ACTIVE-TABLE OCCURS 50 TIMES
005600             INDEXED BY ACT-IDX ACT-SRCH-IDX.
005700         10  ACT-VEHICLE-NO          PIC X(10).
005800         10  ACT-SLOT-INDEX          PIC S9(4) COMP.
005900         10  ACT-ENTRY-HOUR          PIC 9(2).
006000         10  ACT-DURATION-MINUTES    PIC 9(6).
006100         10  ACT-PRICING-CODE        PIC X(1).
006200         10  ACT-PAYMENT-METHOD      PIC X(1).
006300
006400*    UNLIKE PRK-ACTIVE-TABLE, THIS ONE IS NEVER SHRUNK -- A VEHICLE
006500*    IS ADDED HERE THE MOMENT IT IS SUCCESSFULLY PARKED AND STAYS
006600*    FOR THE REST OF THE RUN, SO A SECOND PARKTRAN RECORD FOR THE
006700*    SAME VEHICLE NUMBER IS CAUGHT AS A DUPLICATE EVEN THOUGH THE
006800*    FIRST STAY'S ENTRY AND EXIT ARE BOTH ALREADY DONE.  SIZED FOR
006900*    A FULL DAY'S TRANSACTION VOLUME.
007000 01  PRK-SEEN-TABLE-AREA.
007100     05  PRK-SEEN-COUNT          PIC S9(4) COMP VALUE ZERO.
007200     05  PRK-SEEN-TABLE OCCURS 5000 TIMES
007300             INDEXED BY SEEN-IDX SEEN-SRCH-IDX.
007400         10  SEEN-VEHICLE-NO         PIC X(10).
