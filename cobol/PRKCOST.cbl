000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PRKCOST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/88.
000700 DATE-COMPILED. 03/14/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*    PRKCOST  -  PARKING CHARGE CALCULATION SUBROUTINE
001200*
001300*    CALLED ONCE PER ALLOCATED STAY BY PRKPROC.  THE PRICING-CODE
001400*    SWITCH ON THE PASSED RECORD PICKS THE RULE -- H FOR THE FLAT
001500*    PER-HOUR TARIFF, D FOR THE DYNAMIC (SLOT-MULTIPLIER, PEAK
001600*    HOUR, LONG-TERM DISCOUNT) TARIFF.  RETURNS THE COMPUTED
001700*    AMOUNT IN THE SAME RECORD AND A ZERO RETURN CODE.
001800******************************************************************
001900*    CHANGE LOG
002000*    03/14/88  JRS  ORIGINAL PROGRAM -- PER-HOUR TARIFF ONLY, NO
002100*                   EV CHARGING FEE AT GO-LIVE
002200*    01/30/99  JRS  Y2K -- NO DATE FIELDS IN THIS RECORD, REVIEWED
002300*                   AND SIGNED OFF, NO CHANGE REQUIRED
002400*    07/08/11  JRS  ADDED EV CHARGING FEE TO THE PER-HOUR TARIFF
002500*                   FOR THE CHARGING PILOT (REQUEST PK-076)
002600*    05/19/16  DLM  ADDED DYNAMIC PRICING TARIFF -- SLOT-TYPE
002700*                   MULTIPLIER, PEAK-HOUR SURCHARGE, LONG-TERM
002800*                   DISCOUNT, $1.00 FLOOR (REQUEST PK-140)
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800*    RATE TABLES -- NAMED CONSTANTS FOR THE FOUR VEHICLE TYPES SO
004900*    A RATE CHANGE IS A ONE-LINE VALUE-CLAUSE EDIT, WITH AN OCCURS
005000*    REDEFINES OVER THE SAME BYTES SO 100/200-CALC-...-COSTS CAN
005100*    PULL THE RATE BY VEHICLE-TYPE INDEX INSTEAD OF NESTED IFS.
005150*    INDEX ORDER IS FIXED -- 1 BIKE, 2 CAR, 3 AUTO, 4 BUS.
005200 01  WS-PERHOUR-RATE-CONSTANTS.
005300     05  RATE-BIKE-PERHOUR       PIC 9(3)V99 VALUE 002.00.
005350     05  RATE-CAR-PERHOUR        PIC 9(3)V99 VALUE 004.00.
005400     05  RATE-AUTO-PERHOUR       PIC 9(3)V99 VALUE 003.50.
005450     05  RATE-BUS-PERHOUR        PIC 9(3)V99 VALUE 008.00.
005500
005550 01  WS-PERHOUR-RATE-TABLE REDEFINES WS-PERHOUR-RATE-CONSTANTS.
005600     05  RATE-PERHOUR-TAB        PIC 9(3)V99 OCCURS 4 TIMES.
005650
005700 01  WS-DYNAMIC-RATE-CONSTANTS.
005750     05  DYN-RATE-BIKE           PIC 9(3)V99 VALUE 002.00.
005800     05  DYN-RATE-CAR            PIC 9(3)V99 VALUE 005.00.
005850     05  DYN-RATE-AUTO           PIC 9(3)V99 VALUE 004.00.
005900     05  DYN-RATE-BUS            PIC 9(3)V99 VALUE 010.00.
005950
006000 01  WS-DYNAMIC-RATE-TABLE REDEFINES WS-DYNAMIC-RATE-CONSTANTS.
006050     05  DYN-RATE-TAB            PIC 9(3)V99 OCCURS 4 TIMES.
006100
007400 01  MISC-FIELDS.
007500     05 TEMP-BASE-COST           PIC S9(7)V9999 COMP-3.
007600     05 TEMP-CHARGE-COST         PIC S9(7)V9999 COMP-3.
007700     05 TEMP-HOURLY-RATE         PIC S9(5)V9999 COMP-3.
007800     05 TEMP-SLOT-MULT           PIC 9V999 COMP-3.
007900     05 TEMP-DISCOUNT-MULT       PIC 9V999 COMP-3.
007920     05 TEMP-VEHICLE-IDX         PIC 9 COMP.
007950     05 FILLER                   PIC X(4) VALUE SPACES.
008000
008100 01  PEAK-HOUR-FLAGS.
008200     05 PEAK-HOUR-SW             PIC X(1) VALUE "N".
008300         88 PEAK-HOUR-SURCHARGE-APPLIES VALUE "Y".
008350     05 FILLER                   PIC X(4) VALUE SPACES.
008400
008500 LINKAGE SECTION.
008600 01  PRC-CALC-REC.
008700     05  PRC-PRICING-CODE        PIC X(1).
008800         88 PRC-PER-HOUR     VALUE "H".
008900         88 PRC-DYNAMIC      VALUE "D".
009000     05  PRC-VEHICLE-TYPE        PIC X(1).
009100         88 PRC-BIKE         VALUE "B".
009200         88 PRC-CAR          VALUE "C".
009300         88 PRC-AUTO         VALUE "A".
009400         88 PRC-BUS          VALUE "U".
009500     05  PRC-NEEDS-CHARGING      PIC X(1).
009600         88 PRC-CHARGING-REQUIRED VALUE "Y".
009700     05  PRC-SLOT-TYPE           PIC X(1).
009800         88 PRC-SLOT-SMALL   VALUE "S".
009900         88 PRC-SLOT-MEDIUM  VALUE "M".
010000         88 PRC-SLOT-LARGE   VALUE "L".
010100     05  PRC-ENTRY-HOUR          PIC 9(2).
010200     05  PRC-BILLABLE-HOURS      PIC 9(4) COMP.
010300     05  PRC-COMPUTED-AMOUNT     PIC S9(7)V99.
010350     05  FILLER                  PIC X(3).
010400
010500*    ISOLATES THE ENTRY HOUR AS ITS OWN FIELD SO 610-PEAK-HOUR-TEST
010600*    CAN COMPARE IT WITHOUT UNPACKING THE WHOLE LINKAGE RECORD.
010700 01  PRC-CALC-REC-HOUR-VIEW REDEFINES PRC-CALC-REC.
010800     05  FILLER                  PIC X(4).
010900     05  PCV-ENTRY-HOUR-VIEW     PIC 9(2).
011000     05  FILLER                  PIC X(14).
011100
011200 01  RETURN-CD                   PIC 9(4) COMP.
011300
011400 PROCEDURE DIVISION USING PRC-CALC-REC, RETURN-CD.
011450     PERFORM 090-SET-VEHICLE-IDX.
011500     IF PRC-PER-HOUR
011600         PERFORM 100-CALC-PERHOUR-COSTS
011700     ELSE
011800     IF PRC-DYNAMIC
011900         PERFORM 200-CALC-DYNAMIC-COSTS.
012000
012500     MOVE ZERO TO RETURN-CD.
012600     GOBACK.
012700
012750*    VEHICLE-TYPE INDEX SHARED BY BOTH TARIFFS' RATE-TABLE LOOKUPS.
012760*    ORDER MATCHES THE FOUR VALUE CLAUSES ABOVE -- 1 BIKE, 2 CAR,
012770*    3 AUTO, 4 BUS.
012780 090-SET-VEHICLE-IDX.
012790     IF PRC-BIKE
012800         MOVE 1 TO TEMP-VEHICLE-IDX
012810     ELSE
012820     IF PRC-AUTO
012830         MOVE 3 TO TEMP-VEHICLE-IDX
012840     ELSE
012850     IF PRC-BUS
012860         MOVE 4 TO TEMP-VEHICLE-IDX
012870     ELSE
012880         MOVE 2 TO TEMP-VEHICLE-IDX.
012890
012900 100-CALC-PERHOUR-COSTS.
013000     MOVE RATE-PERHOUR-TAB (TEMP-VEHICLE-IDX) TO TEMP-HOURLY-RATE.
014000
014100     COMPUTE TEMP-BASE-COST ROUNDED =
014200         TEMP-HOURLY-RATE * PRC-BILLABLE-HOURS.
014300
014400     IF PRC-CHARGING-REQUIRED
014500         MOVE 5.00 TO TEMP-CHARGE-COST
014600     ELSE
014700         MOVE ZERO TO TEMP-CHARGE-COST.
014800
014900     COMPUTE PRC-COMPUTED-AMOUNT ROUNDED =
015000         TEMP-BASE-COST + TEMP-CHARGE-COST.
015100
015200 200-CALC-DYNAMIC-COSTS.
015250     MOVE DYN-RATE-TAB (TEMP-VEHICLE-IDX) TO TEMP-HOURLY-RATE.
016300
016400     IF PRC-SLOT-SMALL
016500         MOVE 1.000 TO TEMP-SLOT-MULT
016600     ELSE
016700     IF PRC-SLOT-LARGE
016800         MOVE 1.500 TO TEMP-SLOT-MULT
016900     ELSE
017000         MOVE 1.200 TO TEMP-SLOT-MULT.
017100
017200     COMPUTE TEMP-BASE-COST ROUNDED =
017300         TEMP-HOURLY-RATE * TEMP-SLOT-MULT * PRC-BILLABLE-HOURS.
017400
017500     PERFORM 610-PEAK-HOUR-TEST.
017600     IF PEAK-HOUR-SURCHARGE-APPLIES
017700         COMPUTE TEMP-BASE-COST ROUNDED = TEMP-BASE-COST * 1.5.
017800
017900     IF PRC-CHARGING-REQUIRED
018000         COMPUTE TEMP-CHARGE-COST ROUNDED =
018100             3.00 * PRC-BILLABLE-HOURS
018200     ELSE
018300         MOVE ZERO TO TEMP-CHARGE-COST.
018400
018500     IF PRC-BILLABLE-HOURS >= 24
018600         MOVE .800 TO TEMP-DISCOUNT-MULT
018700     ELSE
018800     IF PRC-BILLABLE-HOURS >= 8
018900         MOVE .900 TO TEMP-DISCOUNT-MULT
019000     ELSE
019100         MOVE 1.000 TO TEMP-DISCOUNT-MULT.
019200
019300     COMPUTE PRC-COMPUTED-AMOUNT ROUNDED =
019400         (TEMP-BASE-COST + TEMP-CHARGE-COST) * TEMP-DISCOUNT-MULT.
019500
019600     IF PRC-COMPUTED-AMOUNT < 1.00
019700         MOVE 1.00 TO PRC-COMPUTED-AMOUNT.
019800
019900 610-PEAK-HOUR-TEST.
020000     MOVE "N" TO PEAK-HOUR-SW.
020100     IF PCV-ENTRY-HOUR-VIEW >= 9 AND PCV-ENTRY-HOUR-VIEW <= 18
020200         MOVE "Y" TO PEAK-HOUR-SW.
