000100******************************************************************
000200*    COPYBOOK    -  PRKBILL
000300*    AUTHOR      -  JON SAYLES
000400*    INSTALLATION - COBOL DEVELOPMENT CENTER
000500*
000600*    RECORD LAYOUT FOR THE BILLOUT FILE -- ONE RECORD WRITTEN FOR
000700*    EVERY TRANSACTION READ, PARKED OR NOT.
000800******************************************************************
000900*    CHANGE LOG
001000*    03/14/88  JRS  ORIGINAL COPYBOOK
001100*    07/08/11  JRS  ADDED BILL-STATUS SO DOWNSTREAM RECONCILIATION
001200*                   CAN TELL A REJECT FROM A DUPLICATE (PK-076)
001500******************************************************************
001600
001700 01  WS-BILL-REC.
001800     05  PKBL-VEHICLE-NO         PIC X(10).
001900     05  PKBL-SLOT-ID            PIC X(8).
002000     05  PKBL-FLOOR              PIC 9(2).
002100     05  PKBL-DURATION-HOURS     PIC 9(4).
002200     05  PKBL-AMOUNT             PIC S9(7)V99.
002300     05  PKBL-PAYMENT-METHOD     PIC X(1).
002400     05  PKBL-STATUS             PIC X(1).
002500         88  PKBL-PARKED         VALUE "P".
002600         88  PKBL-REJECTED       VALUE "R".
002700         88  PKBL-DUPLICATE      VALUE "D".
002800     05  FILLER                  PIC X(5) VALUE SPACES.
